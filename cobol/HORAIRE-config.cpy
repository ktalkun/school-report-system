000100*-------------------------------------------------------------*
000200*    COPY HORAIRE-CONFIG                                      *
000300*    Constantes de dimensionnement et tables de reference     *
000400*    du batch "emploi du temps" (grille brute -> grille mise  *
000500*    en forme).  Copie dans la WORKING-STORAGE des programmes *
000600*    HORLEC1 (lecture/extraction) et HORECR1 (mise en page).  *
000700*    Ne pas modifier ces constantes sans revalider les deux   *
000800*    programmes : elles pilotent l'arithmetique des fenetres  *
000900*    de vacation.                                             *
001000*                                                              *
001100*    auteur : Isabelle Marand                                 *
001200*    Date creation : 14/03/1989                               *
001300*-------------------------------------------------------------*
001400 01  HC-CONFIG-GRILLE.
001500     05  HC-NB-JOURS              PIC 9      COMP VALUE 5.
001600     05  HC-NB-CRENEAUX-JOUR      PIC 99     COMP VALUE 12.
001700     05  HC-NB-CRENEAUX-VAC1      PIC 99     COMP VALUE 8.
001800     05  HC-NB-CRENEAUX-VAC2      PIC 99     COMP VALUE 6.
001900     05  HC-NUM-1ERE-LIGNE        PIC 99     COMP VALUE 2.
002000     05  HC-NUM-1ERE-COLONNE      PIC 99     COMP VALUE 1.
002100     05  HC-MAX-CLASSES           PIC 99     COMP VALUE 16.
002200     05  HC-MAX-LIGNES-GRILLE     PIC 99     COMP VALUE 62.
002300     05  FILLER                   PIC X(10)  VALUE SPACES.
002400
002500* largeur fixe de la colonne numero de cours (en 1/256eme de
002600* caractere) : round((3*7+5)/7*256)*256 = round(950,857)*256 =
002700* 951*256 = 243456 - cf regle "Lesson-number column width".
002800 01  HC-LARGEURS-FIXES.
002900     05  HC-LARG-COL-NUM          PIC 9(9)   COMP VALUE 243456.
003000     05  FILLER                   PIC X(06)  VALUE SPACES.
003100
003200* libelles des jours de la semaine scolaire - charges par
003300* litteral puis vus au travers d'une table (technique maison
003400* pour charger une table OCCURS sans boucle d'initialisation).
003500 01  HC-JOURS-LITTERAL.
003600     05  FILLER  PIC X(20) VALUE 'LUNDI               '.
003700     05  FILLER  PIC X(20) VALUE 'MARDI               '.
003800     05  FILLER  PIC X(20) VALUE 'MERCREDI            '.
003900     05  FILLER  PIC X(20) VALUE 'JEUDI               '.
004000     05  FILLER  PIC X(20) VALUE 'VENDREDI            '.
004100 01  HC-TAB-JOURS REDEFINES HC-JOURS-LITTERAL.
004200     05  HC-JOUR OCCURS 5 TIMES   PIC X(20).
004300
004400* bandeau-titre et ligne de signature de la grille imprimee
004500 01  HC-TITRE-BANNIERE            PIC X(80)  VALUE
004600     'LYCEE - EMPLOI DU TEMPS HEBDOMADAIRE DES CLASSES'.
004700 01  HC-TITRE-SIGNATURE           PIC X(80)  VALUE
004800     'Vu et approuve, le Proviseur - Direction des etudes'.
004900
005000* table de substitution des libelles de matiere (alias -> libelle
005100* canonique) - table illustrative, a completer par l'ecole.
005200* chargee par litteral puis vue au travers d'une table, comme
005300* HC-TAB-JOURS ci-dessus ; seules les HC-NB-SUBST premieres
005400* entrees sont significatives, le reste est reserve pour une
005500* extension de la table sans reecriture du programme.
005600* ticket SI-668 : alias sur 40 car. (largeur pleine du champ
005700* cellule) - la comparaison etait tronquee aux 10 premiers
005800* caracteres, contraire a la regle "exact, case-sensitive match"
005900* sur le libelle complet.
006000 01  HC-SUBST-LITTERAL.
006100     05  FILLER PIC X(40) VALUE
006200         'ANG                                     '.
006300     05  FILLER PIC X(40) VALUE
006400         'ANGLAIS                                 '.
006500     05  FILLER PIC X(40) VALUE
006600         'MATH                                    '.
006700     05  FILLER PIC X(40) VALUE
006800         'MATHEMATIQUES                           '.
006900     05  FILLER PIC X(40) VALUE
007000         'HIST                                    '.
007100     05  FILLER PIC X(40) VALUE
007200         'HISTOIRE                                '.
007300     05  FILLER PIC X(40) VALUE
007400         'SVT                                     '.
007500     05  FILLER PIC X(40) VALUE
007600         'SCIENCES DE LA VIE ET DE LA TERRE       '.
007700     05  FILLER PIC X(40) VALUE
007800         'EPS                                     '.
007900     05  FILLER PIC X(40) VALUE
008000         'EDUCATION PHYSIQUE ET SPORTIVE          '.
008100     05  FILLER PIC X(80) VALUE SPACES.
008200     05  FILLER PIC X(80) VALUE SPACES.
008300     05  FILLER PIC X(80) VALUE SPACES.
008400     05  FILLER PIC X(80) VALUE SPACES.
008500     05  FILLER PIC X(80) VALUE SPACES.
008600 01  HC-TABLE-SUBST REDEFINES HC-SUBST-LITTERAL.
008700     05  HC-SUBST-ENTREE OCCURS 10 TIMES
008800             INDEXED BY HC-SUBST-IDX.
008900         10  HC-SUBST-ALIAS       PIC X(40).
009000         10  HC-SUBST-CANON       PIC X(40).
009100 01  HC-NB-SUBST                  PIC 99     COMP VALUE 5.
