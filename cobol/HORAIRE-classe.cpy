000100*-------------------------------------------------------------*
000200*    COPY HORAIRE-CLASSE  (REPLACING ==:FNAME:== BY ...)       *
000300*    Description du fichier intermediaire classe/jour qui     *
000400*    relie le lecteur de grille (HORLEC1) et l'ecrivain de     *
000500*    grille mise en page (HORECR1) : un enregistrement par     *
000600*    couple (classe, jour), avec la vacation retenue et la    *
000700*    liste ordonnee des cours du jour (marqueur "!" conserve   *
000800*    pour les cours "empruntes" a l'autre fenetre).            *
000900*                                                              *
001000*    auteur : Isabelle Marand                                 *
001100*    Date creation : 14/03/1989                               *
001200*                                                              *
001300*    14/03/1989 IM  - creation.                                *
001400*    02/09/1991 IM  - table portee de 12 a 14 cases : un jour  *
001500*                     de vacation 2 peut recevoir jusqu'a 6    *
001600*                     cours propres + 8 cours "empruntes" a    *
001700*                     la fenetre de vacation 1 (cf regle de    *
001800*                     gestion sur le report "!").              *
001900*-------------------------------------------------------------*
002000 FD  :FNAME:
002100     RECORD CONTAINS 600 CHARACTERS
002200     RECORDING MODE IS F.
002300 01  REC-:FNAME:.
002400     05  HCL-NOM-CLASSE       PIC X(04).
002500     05  HCL-NUM-JOUR         PIC 9.
002600     05  HCL-VACATION         PIC 9.
002700     05  HCL-NB-COURS         PIC 99.
002800     05  HCL-TAB-COURS OCCURS 14 TIMES.
002900         10  HCL-LIB-COURS    PIC X(41).
003000     05  FILLER               PIC X(18).
