000100**=============================================================*
000200**    HORLEC1 - LECTURE ET DECOUPAGE DE LA GRILLE D'HORAIRE     *
000300**       LECTURE DE LA GRILLE BRUTE (1 LIGNE = 1 CRENEAU)       *
000400**       REPERAGE DES CLASSES (LIGNE D'ENTETE)                  *
000500**       DETERMINATION DE LA VACATION PAR CLASSE ET PAR JOUR    *
000600**       EXTRACTION DE LA LISTE DES COURS DU JOUR               *
000700**       ECRITURE DU FICHIER INTERMEDIAIRE CLASSE/JOUR          *
000800**                                                              *
000900**    auteur : Isabelle Marand                                  *
001000**    Date creation 14/03/1989                                  *
001100**                                                              *
001200**    HISTORIQUE DES MODIFICATIONS                              *
001300**    14/03/1989 IM     - creation du programme.                * IM890314
001400**    02/09/1991 IM     - report des cours de la fenetre de     * IM910902
001500**                        vacation 1 marques "!" pour les       *
001600**                        classes de vacation 2 (demande        *
001700**                        proviseur, cours ponctuels du matin). *
001800**    11/01/1996 JDL    - ticket SI-340 : recherche du dernier   *JDL96011
001900**                        colonne peuplee au lieu d'un nombre   *
002000**                        de classes fixe en dur.               *
002100**    19/08/1998 MPL    - ticket SI-512 (passage an 2000) :      *MPL98081
002200**                        les compteurs de lignes et de         *
002300**                        classes passent en zone COMP sur      *
002400**                        2 positions, aucun champ date.        *
002500**    23/03/2003 JDL    - ticket SI-601 : ajout de la verif.     *JDL03032
002600**                        de forme du suffixe de classe (classe *
002700**                        CLASS ALPHA-MAJUS) au chargement des   *
002800**                        entetes.                              *
002900**    14/11/2005 PLR    - ticket SI-664 : le nom de classe est   *PLR05111
003000**                        cadre a gauche sur 4 positions - le    *
003100**                        suffixe utile est donc en position 2   *
003200**                        ou 3, jamais en position 4 ; recherche *
003300**                        de la vraie fin de chaine avant tout   *
003400**                        controle de forme (cf HORECR1 meme     *
003500**                        ticket).                               *
003600**    21/11/2005 PLR    - ticket SI-666 : HCL-NUM-JOUR est       *PLR05221
003700**                        desormais ecrit en base 1 (1 a 5) au   *
003800**                        lieu de la valeur brute 0-4 de         *
003900**                        IDX-JOUR - HORECR1 s'en sert tel quel  *
004000**                        comme indice de son tableau OCCURS 5   *
004100**                        TIMES et l'ancienne convention         *
004200**                        corrompait la case 0 (lundi, hors      *
004300**                        bornes) et laissait la case 5          *
004400**                        (vendredi) a zero.                     *
004500**    28/11/2005 PLR    - ticket SI-669 : la colonne de depart   *PLR05281
004600**                        du reperage des classes est desormais  *
004700**                        pilotee par HC-NUM-1ERE-COLONNE au lieu*
004800**                        du litteral 1 - la constante de        *
004900**                        configuration etait declaree mais      *
005000**                        jamais utilisee.                       *
005100**=============================================================*
005200
005300**-------------------------------------------------------------*
005400**    REGLES DE GESTION APPLIQUEES PAR CE PROGRAMME              *
005500**    (memo d'exploitation - toute modification aux regles       *
005600**    ci-dessous doit se repercuter aussi dans HORECR1, qui      *
005700**    partage le meme fichier intermediaire et la meme copy      *
005800**    de configuration).                                         *
005900**-------------------------------------------------------------*
006000**    1. Bornage de la liste des classes : la derniere colonne   *
006100**       non blanche de la ligne d'entete fixe le nombre de      *
006200**       classes a traiter ; aucun nombre de classes n'est fixe  *
006300**       en dur dans le programme (ticket SI-340).               *
006400**    2. Determination de la vacation (matin/apres-midi) par     *
006500**       classe et par jour : on compte les cases non blanches   *
006600**       de deux fenetres de creneaux - 8 creneaux pour la       *
006700**       vacation 1, 6 creneaux pour la vacation 2, juste apres  *
006800**       dans la meme journee. La fenetre la plus remplie        *
006900**       l'emporte. En cas d'egalite (y compris 0 contre 0), on  *
007000**       retombe sur le meme calcul pour le jour precedent de la *
007100**       meme classe, et ainsi de suite en reculant ; si l'on    *
007200**       recule avant le lundi, la vacation par defaut est 1.    *
007300**    3. Extraction des cours du jour : lecture brute de la      *
007400**       fenetre de la vacation retenue, puis purge des cases    *
007500**       vides trouvees en reculant depuis la fin de la liste.   *
007600**       Uniquement lorsque la vacation retenue est 2, les       *
007700**       cours non vides de la fenetre de vacation 1 sont        *
007800**       reportes en fin de liste, marques du caractere "!"      *
007900**       (cours "empruntes", cf historique 02/09/1991).          *
008000**    4. Forme du nom de classe : 1 ou 2 chiffres (le "grade")   *
008100**       suivis d'une lettre majuscule (le suffixe), le tout     *
008200**       cadre a gauche sur 4 positions - le suffixe utile       *
008300**       occupe donc la position 2 ou 3 du champ, jamais la      *
008400**       position 4, qui est toujours un blanc de bourrage       *
008500**       (ticket SI-664).                                        *
008600**-------------------------------------------------------------*
008700
008800******************************************************************
008900**    identification et declarations
009000******************************************************************
009100 IDENTIFICATION DIVISION.
009200 PROGRAM-ID. horlec1.
009300 AUTHOR . Isabelle Marand.
009400 INSTALLATION. SERVICE INFORMATIQUE SCOLAIRE.
009500 DATE-WRITTEN. 14/03/1989.
009600 DATE-COMPILED.
009700 SECURITY. USAGE INTERNE - DIRECTION DES ETUDES.
009800
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS ALPHA-MAJUS IS 'A' THRU 'Z'
010400     UPSI-0 ON STATUS IS HL-TRACE-ON
010500     UPSI-0 OFF STATUS IS HL-TRACE-OFF.
010600
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900     SELECT F-GRILLE
011000     ASSIGN TO GRILLE-BRUTE
011100     ORGANIZATION IS LINE SEQUENTIAL
011200     ACCESS MODE IS SEQUENTIAL
011300     FILE STATUS IS WS-STAT-GRILLE.
011400
011500     SELECT F-CLASSES
011600     ASSIGN TO HOR-CLASSES
011700     ORGANIZATION IS LINE SEQUENTIAL
011800     ACCESS MODE IS SEQUENTIAL
011900     FILE STATUS IS WS-STAT-CLASSES.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300
012400** grille brute : 1 ligne fichier = 1 ligne tableur, cellules
012500** de cours separees par '*' (cf regle de gestion 1 ci-dessus).
012600 FD  F-GRILLE
012700     RECORD CONTAINS 1 TO 1200 CHARACTERS
012800     RECORDING MODE IS V.
012900 01  REC-GRILLE               PIC X(1200).
013000
013100 COPY HORAIRE-CLASSE REPLACING ==:FNAME:== BY ==F-CLASSES==.
013200
013300 WORKING-STORAGE SECTION.
013400 COPY HORAIRE-CONFIG.
013500
013600** gestion des status fichiers
013700 01  WS-STATUTS.
013800     05  WS-STAT-GRILLE         PIC XX.
013900         88  WS-STAT-GRILLE-OK          VALUE '00'.
014000         88  WS-STAT-GRILLE-FIN         VALUE '10'.
014100     05  WS-STAT-CLASSES        PIC XX.
014200         88  WS-STAT-CLASSES-OK         VALUE '00'.
014300         88  WS-STAT-CLASSES-DBL        VALUE '06'.
014400     05  FILLER                 PIC X(10)  VALUE SPACES.
014500
014600** compteurs et indices - tous en COMP (usage era batch)
014700 01  WS-COMPTEURS.
014800     05  WS-NB-LIGNES           PIC 9(02)  COMP VALUE 0.
014900     05  WS-NB-CLASSES          PIC 9(02)  COMP VALUE 0.
015000     05  WS-NB-ENR-ECRITS       PIC 9(04)  COMP VALUE 0.
015100     05  IDX-TAB-LIGNE          PIC 9(02)  COMP.
015200     05  IDX-TAB-COL            PIC 9(02)  COMP.
015300     05  IDX-CLASSE             PIC 9(02)  COMP.
015400     05  IDX-JOUR               PIC 9(01)  COMP.
015500     05  IDX-JOUR-RECUL         PIC S9(01) COMP.
015600     05  IDX-FENETRE            PIC 9(02)  COMP.
015700     05  IDX-SORTIE             PIC 9(02)  COMP.
015800     05  FILLER                 PIC X(10)  VALUE SPACES.
015900
016000** grille brute chargee une fois en memoire (acces direct par
016100** ligne/colonne - cf regle FILES "pas de flux, lecture unique").
016200 01  WS-GRILLE-MEM.
016300     05  WS-LIGNE-TAB OCCURS 70 TIMES.
016400         10  WS-CELLULE-TAB OCCURS 16 TIMES PIC X(40).
016500     05  FILLER                 PIC X(04)  VALUE SPACES.
016600
016700** redefinition de la grille vue "ligne plate" pour detecter
016800** la derniere colonne peuplee de la ligne d'entete.
016900 01  WS-LIGNE-ENTETE REDEFINES WS-GRILLE-MEM.
017000     05  WS-ENTETE-PREMIERE OCCURS 70 TIMES.
017100         10  WS-ENTETE-CELL OCCURS 16 TIMES PIC X(40).
017200     05  FILLER                 PIC X(04).
017300
017400 01  WS-NOMS-CLASSES.
017500     05  WS-NOM-CLASSE-TAB OCCURS 16 TIMES PIC X(04).
017600     05  FILLER                 PIC X(08)  VALUE SPACES.
017700
017800** nom de classe courant, pour lequel la position reelle du
017900** suffixe est recalculee a chaque colonne (cf regle 4 : le
018000** suffixe n'est pas systematiquement en derniere position du
018100** champ X(04) - ticket SI-664).
018200 01  WS-NOM-CLASSE-COURANT       PIC X(04).
018300 01  WS-DECOUPE-NOM-CLASSE.
018400     05  WS-LARG-NOM-CLASSE      PIC 9(01)  COMP.
018500     05  WS-LARG-GRADE           PIC 9(01)  COMP.
018600     05  WS-NOM-GRADE            PIC X(03).
018700     05  WS-NOM-SUFFIXE          PIC X(01).
018800     05  FILLER                  PIC X(04)  VALUE SPACES.
018900
019000** vacation determinee jour par jour pour la classe en cours de
019100** traitement (alimente la recursion "jour precedent").
019200 01  WS-VACATIONS-CLASSE.
019300     05  WS-VACATION-JOUR-TAB OCCURS 5 TIMES PIC 9.
019400     05  FILLER                 PIC X(05)  VALUE SPACES.
019500
019600** compteurs de cellules non blanches par fenetre (regle de
019700** gestion 2 ci-dessus).
019800 01  WS-COMPTES-FENETRE.
019900     05  WS-CPT-VAC1            PIC 9(02)  COMP.
020000     05  WS-CPT-VAC2            PIC 9(02)  COMP.
020100     05  WS-VACATION-RETENUE    PIC 9.
020200     05  FILLER                 PIC X(05)  VALUE SPACES.
020300
020400** liste des cours du jour en cours d'extraction (deborde sur
020500** 14 cases : 6 propres + jusqu'a 8 reportes de vacation 1).
020600 01  WS-LISTE-JOUR.
020700     05  WS-NB-COURS-JOUR       PIC 9(02)  COMP VALUE 0.
020800     05  WS-COURS-JOUR-TAB OCCURS 14 TIMES PIC X(41).
020900     05  FILLER                 PIC X(05)  VALUE SPACES.
021000
021100 01  WS-LIGNE-TRACE             PIC X(60).
021200        PROCEDURE DIVISION.
021300
021400**-------------------------------------------------------------*
021500**    PROGRAMME PRINCIPAL
021600**    enchainement des grandes etapes du traitement : ouverture,
021700**    chargement en memoire, reperage des classes, traitement
021800**    classe par classe, fermeture.
021900**-------------------------------------------------------------*
022000** initialisation des compteurs et des tables memoire.
022100     PERFORM 1000-INITIALISER-START
022200             THRU 1000-INITIALISER-FIN.
022300
022400** ouverture des deux fichiers du traitement.
022500     PERFORM 2000-OUVRIR-FICHIERS-START
022600             THRU 2000-OUVRIR-FICHIERS-FIN.
022700
022800** chargement de toute la grille brute en memoire, ligne par
022900** ligne, jusqu'a fin de fichier ou jusqu'a la capacite de la
023000** table (cf regle FILES - pas de flux, acces direct ensuite).
023100     PERFORM 2100-CHARGER-LIGNE-START
023200             THRU 2100-CHARGER-LIGNE-FIN
023300        VARYING IDX-TAB-LIGNE FROM 1 BY 1
023400          UNTIL (IDX-TAB-LIGNE > HC-MAX-LIGNES-GRILLE)
023500             OR (WS-STAT-GRILLE-FIN).
023600
023700** reperage du nombre reel de classes a partir de la ligne
023800** d'entete (regle de gestion 1).
023900     PERFORM 3000-REPERER-CLASSES-START
024000             THRU 3000-REPERER-CLASSES-FIN.
024100
024200** traitement classe par classe (vacation, extraction, ecriture).
024300     PERFORM 4000-TRAITER-CLASSE-START
024400             THRU 4000-TRAITER-CLASSE-FIN
024500        VARYING IDX-CLASSE FROM 1 BY 1
024600          UNTIL IDX-CLASSE > WS-NB-CLASSES.
024700
024800** fermeture normale et trace des compteurs d'exploitation.
024900     PERFORM 9000-FERMER-FICHIERS-START
025000             THRU 9000-FERMER-FICHIERS-FIN.
025100
025200** trace des compteurs d'exploitation en fin de traitement.
025300     DISPLAY 'HORLEC1 - LIGNES LUES      : ' WS-NB-LIGNES.
025400** trace console.
025500     DISPLAY 'HORLEC1 - CLASSES TRAITEES : ' WS-NB-CLASSES.
025600** trace console.
025700     DISPLAY 'HORLEC1 - ENREG. ECRITS    : ' WS-NB-ENR-ECRITS.
025800
025900** fin de traitement.
026000     STOP RUN.
026100
026200**-------------------------------------------------------------*
026300**    1000-INITIALISER
026400**    remise a blanc des compteurs et des tables memoire avant
026500**    toute lecture.
026600**-------------------------------------------------------------*
026700** compteurs de lignes, de classes et d'enregistrements ecrits.
026800 1000-INITIALISER-START.
026900** remise a blanc / a zero de la zone.
027000     INITIALIZE WS-COMPTEURS.
027100** la grille memoire elle-meme (70 lignes x 16 colonnes).
027200     INITIALIZE WS-GRILLE-MEM.
027300** la table des noms de classe reperes en ligne d'entete.
027400     INITIALIZE WS-NOMS-CLASSES.
027500 1000-INITIALISER-FIN.
027600     EXIT.
027700
027800**-------------------------------------------------------------*
027900**    2000-OUVRIR-FICHIERS
028000**    ouverture du fichier grille brute en entree et du fichier
028100**    intermediaire classe/jour en sortie ; arret sur tout code
028200**    statut different de '00'.
028300**-------------------------------------------------------------*
028400 2000-OUVRIR-FICHIERS-START.
028500** fichier grille brute, en lecture.
028600     OPEN INPUT F-GRILLE.
028700** test de condition.
028800     IF (NOT WS-STAT-GRILLE-OK) THEN
028900** appel de sous-routine.
029000         PERFORM 9900-ERREUR-START THRU 9900-ERREUR-FIN
029100     END-IF.
029200** fichier intermediaire classe/jour, en creation.
029300     OPEN OUTPUT F-CLASSES.
029400** test de condition.
029500     IF (NOT WS-STAT-CLASSES-OK) THEN
029600** appel de sous-routine.
029700         PERFORM 9900-ERREUR-START THRU 9900-ERREUR-FIN
029800     END-IF.
029900 2000-OUVRIR-FICHIERS-FIN.
030000     EXIT.
030100
030200**-------------------------------------------------------------*
030300**    2100-CHARGER-LIGNE
030400**    chargement d'une ligne de la grille brute dans la table
030500**    memoire, decoupee par '*' - une cellule par classe (16
030600**    colonnes maximum, cf HC-MAX-CLASSES).
030700**-------------------------------------------------------------*
030800 2100-CHARGER-LIGNE-START.
030900** lecture sequentielle, une ligne de tableur a la fois.
031000     READ F-GRILLE.
031100** test de condition.
031200     IF (NOT WS-STAT-GRILLE-OK) AND (NOT WS-STAT-GRILLE-FIN) THEN
031300** appel de sous-routine.
031400         PERFORM 9900-ERREUR-START THRU 9900-ERREUR-FIN
031500     END-IF.
031600** une ligne 'fin de fichier' ne se decoupe pas.
031700     IF WS-STAT-GRILLE-OK THEN
031800** incrementation de compteur.
031900         ADD 1 TO WS-NB-LIGNES
032000** decoupe par '*', une case par colonne de classe (HC-MAX-
032100** CLASSES = 16 colonnes possibles au maximum).
032200         UNSTRING REC-GRILLE DELIMITED BY '*'
032300             INTO WS-CELLULE-TAB(IDX-TAB-LIGNE,01)
032400                  WS-CELLULE-TAB(IDX-TAB-LIGNE,02)
032500                  WS-CELLULE-TAB(IDX-TAB-LIGNE,03)
032600                  WS-CELLULE-TAB(IDX-TAB-LIGNE,04)
032700                  WS-CELLULE-TAB(IDX-TAB-LIGNE,05)
032800                  WS-CELLULE-TAB(IDX-TAB-LIGNE,06)
032900                  WS-CELLULE-TAB(IDX-TAB-LIGNE,07)
033000                  WS-CELLULE-TAB(IDX-TAB-LIGNE,08)
033100                  WS-CELLULE-TAB(IDX-TAB-LIGNE,09)
033200                  WS-CELLULE-TAB(IDX-TAB-LIGNE,10)
033300                  WS-CELLULE-TAB(IDX-TAB-LIGNE,11)
033400                  WS-CELLULE-TAB(IDX-TAB-LIGNE,12)
033500                  WS-CELLULE-TAB(IDX-TAB-LIGNE,13)
033600                  WS-CELLULE-TAB(IDX-TAB-LIGNE,14)
033700                  WS-CELLULE-TAB(IDX-TAB-LIGNE,15)
033800                  WS-CELLULE-TAB(IDX-TAB-LIGNE,16)
033900     END-IF.
034000 2100-CHARGER-LIGNE-FIN.
034100     EXIT.
034200
034300**-------------------------------------------------------------*
034400**    3000-REPERER-CLASSES
034500**    la ligne d'entete (ligne tableur 0, case memoire 1) porte
034600**    les noms de classe ; la derniere colonne peuplee fixe
034700**    WS-NB-CLASSES (regle de gestion 1 - on ne suppose pas un
034800**    nombre de classes fixe).
034900**-------------------------------------------------------------*
035000 3000-REPERER-CLASSES-START.
035100** hypothese de depart : aucune classe.
035200     MOVE 0 TO WS-NB-CLASSES.
035300** on retient la derniere colonne non blanche testee.
035400     PERFORM 3100-TESTER-COLONNE-START
035500             THRU 3100-TESTER-COLONNE-FIN
035600        VARYING IDX-TAB-COL FROM HC-NUM-1ERE-COLONNE BY 1
035700          UNTIL IDX-TAB-COL > HC-MAX-CLASSES.
035800 3000-REPERER-CLASSES-FIN.
035900     EXIT.
036000
036100**-------------------------------------------------------------*
036200**    3100-TESTER-COLONNE
036300**    une colonne d'entete non blanche est une classe reelle -
036400**    on en retient le nom et on en verifie la forme (suffixe
036500**    attendu = une lettre majuscule, cf regle de gestion 4).
036600**-------------------------------------------------------------*
036700 3100-TESTER-COLONNE-START.
036800** test de condition.
036900     IF WS-ENTETE-CELL(1,IDX-TAB-COL) NOT = SPACES THEN
037000** recopie de zone.
037100         MOVE IDX-TAB-COL TO WS-NB-CLASSES
037200** recopie de zone.
037300         MOVE WS-ENTETE-CELL(1,IDX-TAB-COL)
037400           TO WS-NOM-CLASSE-TAB(IDX-TAB-COL)
037500** recopie de zone.
037600         MOVE WS-NOM-CLASSE-TAB(IDX-TAB-COL)
037700           TO WS-NOM-CLASSE-COURANT
037800** ticket SI-664 : ne plus supposer le suffixe en derniere
037900** position - on calcule d'abord la longueur reelle.
038000         PERFORM 3105-EXTRAIRE-SUFFIXE-START
038100                 THRU 3105-EXTRAIRE-SUFFIXE-FIN
038200** test de condition.
038300         IF WS-NOM-SUFFIXE NOT ALPHA-MAJUS THEN
038400** test de condition.
038500             IF HL-TRACE-ON THEN
038600** trace console.
038700                 DISPLAY 'HORLEC1 - SUFFIXE DE CLASSE INATTENDU'
038800                         WS-NOM-CLASSE-COURANT
038900             END-IF
039000         END-IF
039100     END-IF.
039200 3100-TESTER-COLONNE-FIN.
039300     EXIT.
039400
039500**-------------------------------------------------------------*
039600**    3105-EXTRAIRE-SUFFIXE
039700**    localise la vraie derniere position non blanche du nom de
039800**    classe (position 2 ou 3, jamais 4 - ticket SI-664) : c'est
039900**    le suffixe ; ce qui precede est le grade.
040000**-------------------------------------------------------------*
040100** on part de la position 4 (largeur du champ) et on recule
040200** tant que la case est blanche.
040300 3105-EXTRAIRE-SUFFIXE-START.
040400** recopie de zone.
040500     MOVE 4 TO WS-LARG-NOM-CLASSE.
040600** appel de sous-routine.
040700     PERFORM 3106-RECULER-BLANC-START
040800             THRU 3106-RECULER-BLANC-FIN
040900        UNTIL (WS-LARG-NOM-CLASSE = 1)
041000           OR (WS-NOM-CLASSE-COURANT(WS-LARG-NOM-CLASSE:1)
041100               NOT = SPACE).
041200** la derniere position non blanche trouvee est le suffixe.
041300     MOVE WS-NOM-CLASSE-COURANT(WS-LARG-NOM-CLASSE:1)
041400       TO WS-NOM-SUFFIXE.
041500** ce qui precede (1 ou 2 chiffres) est le grade.
041600     MOVE SPACES TO WS-NOM-GRADE.
041700** calcul arithmetique.
041800     COMPUTE WS-LARG-GRADE = WS-LARG-NOM-CLASSE - 1.
041900** test de condition.
042000     IF WS-LARG-GRADE > 0 THEN
042100** recopie de zone.
042200         MOVE WS-NOM-CLASSE-COURANT(1:WS-LARG-GRADE)
042300           TO WS-NOM-GRADE
042400     END-IF.
042500 3105-EXTRAIRE-SUFFIXE-FIN.
042600     EXIT.
042700
042800** un pas de recul vers le debut du champ tant qu'on n'a pas
042900** trouve de caractere non blanc.
043000 3106-RECULER-BLANC-START.
043100** decrementation de compteur.
043200     SUBTRACT 1 FROM WS-LARG-NOM-CLASSE.
043300 3106-RECULER-BLANC-FIN.
043400     EXIT.
043500
043600**-------------------------------------------------------------*
043700**    4000-TRAITER-CLASSE
043800**    traitement d'une classe (colonne) : determine la vacation
043900**    de chacun de ses 5 jours puis extrait et ecrit la liste
044000**    de cours de chaque jour.
044100**-------------------------------------------------------------*
044200** 5 jours d'ecole, numerotes 0 (lundi) a 4 (vendredi).
044300 4000-TRAITER-CLASSE-START.
044400** appel de sous-routine.
044500     PERFORM 4100-TRAITER-JOUR-START
044600             THRU 4100-TRAITER-JOUR-FIN
044700        VARYING IDX-JOUR FROM 0 BY 1
044800          UNTIL IDX-JOUR > 4.
044900 4000-TRAITER-CLASSE-FIN.
045000     EXIT.
045100
045200**-------------------------------------------------------------*
045300**    4100-TRAITER-JOUR
045400**    un jour d'une classe : vacation, extraction, ecriture.
045500**-------------------------------------------------------------*
045600** determination de la vacation retenue (regle de gestion 2).
045700 4100-TRAITER-JOUR-START.
045800** appel de sous-routine.
045900     PERFORM 4110-DETERMINER-VACATION-START
046000             THRU 4110-DETERMINER-VACATION-FIN.
046100** extraction de la liste de cours (regle de gestion 3).
046200     PERFORM 4200-EXTRAIRE-COURS-START
046300             THRU 4200-EXTRAIRE-COURS-FIN.
046400** ecriture de l'enregistrement classe/jour en sortie.
046500     PERFORM 4300-ECRIRE-ENREG-START
046600             THRU 4300-ECRIRE-ENREG-FIN.
046700 4100-TRAITER-JOUR-FIN.
046800     EXIT.
046900
047000**-------------------------------------------------------------*
047100**    4110-DETERMINER-VACATION
047200**    regle de gestion 2 : compte les cellules non blanches de
047300**    chaque fenetre de vacation ; en cas d'egalite (y compris
047400**    0-0), on retombe sur le jour precedent de la meme classe -
047500**    simulation iterative de la recursion decrite par la regle
047600**    (base : jour < 0 => vacation 1 par defaut).
047700**-------------------------------------------------------------*
047800 4110-DETERMINER-VACATION-START.
047900** comptage des deux fenetres pour le jour en cours.
048000     PERFORM 4120-COMPTER-FENETRES-START
048100             THRU 4120-COMPTER-FENETRES-FIN.
048200** test de condition.
048300     IF WS-CPT-VAC1 > WS-CPT-VAC2 THEN
048400** recopie de zone.
048500         MOVE 1 TO WS-VACATION-RETENUE
048600     ELSE
048700** test de condition.
048800         IF WS-CPT-VAC1 < WS-CPT-VAC2 THEN
048900** recopie de zone.
049000             MOVE 2 TO WS-VACATION-RETENUE
049100         ELSE
049200** egalite : on simule la recursion sur le jour precedent,
049300** en reculant tant que l'egalite persiste.
049400             MOVE IDX-JOUR TO IDX-JOUR-RECUL
049500** decrementation de compteur.
049600             SUBTRACT 1 FROM IDX-JOUR-RECUL
049700** appel de sous-routine.
049800             PERFORM 4130-RECULER-JOUR-START
049900                     THRU 4130-RECULER-JOUR-FIN
050000                UNTIL (IDX-JOUR-RECUL < 0)
050100                   OR (WS-CPT-VAC1 NOT = WS-CPT-VAC2)
050200** base de la recursion : avant lundi => vacation 1.
050300             IF IDX-JOUR-RECUL < 0 THEN
050400** recopie de zone.
050500                 MOVE 1 TO WS-VACATION-RETENUE
050600             ELSE
050700** test de condition.
050800                 IF WS-CPT-VAC1 > WS-CPT-VAC2 THEN
050900                     MOVE 1 TO WS-VACATION-RETENUE
051000                 ELSE
051100                     MOVE 2 TO WS-VACATION-RETENUE
051200                 END-IF
051300             END-IF
051400         END-IF
051500     END-IF.
051600** recopie de zone.
051700     MOVE WS-VACATION-RETENUE
051800       TO WS-VACATION-JOUR-TAB(IDX-JOUR + 1).
051900 4110-DETERMINER-VACATION-FIN.
052000     EXIT.
052100
052200**-------------------------------------------------------------*
052300**    4130-RECULER-JOUR
052400**    un pas de la recursion : on recule d'un jour et on
052500**    recompte les deux fenetres pour ce jour-la (meme classe).
052600**-------------------------------------------------------------*
052700 4130-RECULER-JOUR-START.
052800** appel de sous-routine.
052900     PERFORM 4125-COMPTER-FENETRES-JOUR-START
053000             THRU 4125-COMPTER-FENETRES-JOUR-FIN.
053100** test de condition.
053200     IF WS-CPT-VAC1 = WS-CPT-VAC2 THEN
053300** decrementation de compteur.
053400         SUBTRACT 1 FROM IDX-JOUR-RECUL
053500     END-IF.
053600 4130-RECULER-JOUR-FIN.
053700     EXIT.
053800
053900**-------------------------------------------------------------*
054000**    4120-COMPTER-FENETRES
054100**    compte les cellules non blanches des deux fenetres du jour
054200**    IDX-JOUR (jour en cours de traitement).
054300**-------------------------------------------------------------*
054400 4120-COMPTER-FENETRES-START.
054500** recopie de zone.
054600     MOVE IDX-JOUR TO IDX-JOUR-RECUL.
054700** appel de sous-routine.
054800     PERFORM 4125-COMPTER-FENETRES-JOUR-START
054900             THRU 4125-COMPTER-FENETRES-JOUR-FIN.
055000 4120-COMPTER-FENETRES-FIN.
055100     EXIT.
055200
055300**-------------------------------------------------------------*
055400**    4125-COMPTER-FENETRES-JOUR
055500**    compte les cellules non blanches des deux fenetres du jour
055600**    IDX-JOUR-RECUL (jour courant ou anterieur, meme classe) -
055700**    fenetre 1 = 8 lignes, fenetre 2 = 6 lignes juste apres,
055800**    cf regle de gestion 2.
055900**-------------------------------------------------------------*
056000 4125-COMPTER-FENETRES-JOUR-START.
056100** recopie de zone.
056200     MOVE 0 TO WS-CPT-VAC1.
056300** recopie de zone.
056400     MOVE 0 TO WS-CPT-VAC2.
056500** fenetre de vacation 1 (8 creneaux).
056600     PERFORM 4126-COMPTER-VAC1-START
056700             THRU 4126-COMPTER-VAC1-FIN
056800        VARYING IDX-FENETRE FROM 1 BY 1
056900          UNTIL IDX-FENETRE > HC-NB-CRENEAUX-VAC1.
057000** fenetre de vacation 2 (6 creneaux, juste apres).
057100     PERFORM 4127-COMPTER-VAC2-START
057200             THRU 4127-COMPTER-VAC2-FIN
057300        VARYING IDX-FENETRE FROM 1 BY 1
057400          UNTIL IDX-FENETRE > HC-NB-CRENEAUX-VAC2.
057500 4125-COMPTER-FENETRES-JOUR-FIN.
057600     EXIT.
057700
057800**-------------------------------------------------------------*
057900**    4126-COMPTER-VAC1
058000**    case, fenetre 1, du jour IDX-JOUR-RECUL.
058100**-------------------------------------------------------------*
058200 4126-COMPTER-VAC1-START.
058300** test de condition.
058400     IF WS-CELLULE-TAB(1 + HC-NUM-1ERE-LIGNE
058500             + (IDX-JOUR-RECUL * HC-NB-CRENEAUX-JOUR)
058600             + IDX-FENETRE - 1, IDX-CLASSE) NOT = SPACES THEN
058700** incrementation de compteur.
058800         ADD 1 TO WS-CPT-VAC1
058900     END-IF.
059000 4126-COMPTER-VAC1-FIN.
059100     EXIT.
059200
059300**-------------------------------------------------------------*
059400**    4127-COMPTER-VAC2
059500**    case, fenetre 2, du jour IDX-JOUR-RECUL.
059600**-------------------------------------------------------------*
059700 4127-COMPTER-VAC2-START.
059800** test de condition.
059900     IF WS-CELLULE-TAB(1 + HC-NUM-1ERE-LIGNE
060000             + (IDX-JOUR-RECUL * HC-NB-CRENEAUX-JOUR)
060100             + HC-NB-CRENEAUX-VAC1 + IDX-FENETRE - 1, IDX-CLASSE)
060200             NOT = SPACES THEN
060300** incrementation de compteur.
060400         ADD 1 TO WS-CPT-VAC2
060500     END-IF.
060600 4127-COMPTER-VAC2-FIN.
060700     EXIT.
060800
060900**-------------------------------------------------------------*
061000**    4200-EXTRAIRE-COURS
061100**    extraction de la liste des cours du jour pour la vacation
061200**    retenue : lecture brute de la fenetre, purge des cases
061300**    vides de fin de liste, puis - seulement en vacation 2 -
061400**    report des cours non vides de la fenetre de vacation 1,
061500**    marques "!", en parcourant cette fenetre du bas vers le
061600**    haut (regle de gestion 3).
061700**-------------------------------------------------------------*
061800 4200-EXTRAIRE-COURS-START.
061900** remise a blanc de la liste avant nouvelle extraction.
062000     MOVE 0 TO WS-NB-COURS-JOUR.
062100** remise a blanc / a zero de la zone.
062200     INITIALIZE WS-COURS-JOUR-TAB.
062300** lecture brute de la fenetre retenue.
062400     IF WS-VACATION-RETENUE = 1 THEN
062500** appel de sous-routine.
062600         PERFORM 4210-LIRE-FENETRE-VAC1-START
062700                 THRU 4210-LIRE-FENETRE-VAC1-FIN
062800            VARYING IDX-FENETRE FROM 1 BY 1
062900              UNTIL IDX-FENETRE > HC-NB-CRENEAUX-VAC1
063000     ELSE
063100** appel de sous-routine.
063200         PERFORM 4220-LIRE-FENETRE-VAC2-START
063300                 THRU 4220-LIRE-FENETRE-VAC2-FIN
063400            VARYING IDX-FENETRE FROM 1 BY 1
063500              UNTIL IDX-FENETRE > HC-NB-CRENEAUX-VAC2
063600     END-IF.
063700** purge des cases vides de fin de liste.
063800     PERFORM 4230-PURGER-FIN-LISTE-START
063900             THRU 4230-PURGER-FIN-LISTE-FIN.
064000** report des cours de vacation 1 - uniquement en vacation 2.
064100     IF WS-VACATION-RETENUE = 2 THEN
064200** appel de sous-routine.
064300         PERFORM 4240-REPORTER-VAC1-START
064400                 THRU 4240-REPORTER-VAC1-FIN
064500            VARYING IDX-FENETRE FROM HC-NB-CRENEAUX-VAC1 BY -1
064600              UNTIL IDX-FENETRE < 1
064700     END-IF.
064800 4200-EXTRAIRE-COURS-FIN.
064900     EXIT.
065000
065100**-------------------------------------------------------------*
065200**    4210-LIRE-FENETRE-VAC1
065300**    position 1 de la case reste a blanc (reservee au marqueur
065400**    "!") pour que le decodeur de HORECR1 retrouve le libelle
065500**    toujours aux memes colonnes 2-41, marque ou non.
065600**-------------------------------------------------------------*
065700 4210-LIRE-FENETRE-VAC1-START.
065800** recopie de zone.
065900     MOVE WS-CELLULE-TAB(1 + HC-NUM-1ERE-LIGNE
066000             + (IDX-JOUR * HC-NB-CRENEAUX-JOUR)
066100             + IDX-FENETRE - 1, IDX-CLASSE)
066200       TO WS-COURS-JOUR-TAB(IDX-FENETRE)(2:40).
066300 4210-LIRE-FENETRE-VAC1-FIN.
066400     EXIT.
066500
066600**-------------------------------------------------------------*
066700**    4220-LIRE-FENETRE-VAC2
066800**    meme convention que 4210 ci-dessus, pour la fenetre de
066900**    vacation 2.
067000**-------------------------------------------------------------*
067100 4220-LIRE-FENETRE-VAC2-START.
067200** recopie de zone.
067300     MOVE WS-CELLULE-TAB(1 + HC-NUM-1ERE-LIGNE
067400             + (IDX-JOUR * HC-NB-CRENEAUX-JOUR)
067500             + HC-NB-CRENEAUX-VAC1 + IDX-FENETRE - 1, IDX-CLASSE)
067600       TO WS-COURS-JOUR-TAB(IDX-FENETRE)(2:40).
067700 4220-LIRE-FENETRE-VAC2-FIN.
067800     EXIT.
067900
068000**-------------------------------------------------------------*
068100**    4230-PURGER-FIN-LISTE
068200**    recule depuis la fin de la fenetre lue pour retenir la
068300**    longueur utile (les cases vides de fin ne comptent pas).
068400**-------------------------------------------------------------*
068500 4230-PURGER-FIN-LISTE-START.
068600** test de condition.
068700     IF WS-VACATION-RETENUE = 1 THEN
068800** recopie de zone.
068900         MOVE HC-NB-CRENEAUX-VAC1 TO WS-NB-COURS-JOUR
069000     ELSE
069100** recopie de zone.
069200         MOVE HC-NB-CRENEAUX-VAC2 TO WS-NB-COURS-JOUR
069300     END-IF.
069400** appel de sous-routine.
069500     PERFORM 4235-RECULER-SI-VIDE-START
069600             THRU 4235-RECULER-SI-VIDE-FIN
069700        UNTIL (WS-NB-COURS-JOUR = 0)
069800           OR (WS-COURS-JOUR-TAB(WS-NB-COURS-JOUR) NOT = SPACES).
069900 4230-PURGER-FIN-LISTE-FIN.
070000     EXIT.
070100
070200** un pas de recul dans la purge des cases vides de fin.
070300 4235-RECULER-SI-VIDE-START.
070400** decrementation de compteur.
070500     SUBTRACT 1 FROM WS-NB-COURS-JOUR.
070600 4235-RECULER-SI-VIDE-FIN.
070700     EXIT.
070800
070900**-------------------------------------------------------------*
071000**    4240-REPORTER-VAC1
071100**    cours de la fenetre de vacation 1, parcourue du bas vers
071200**    le haut ; chaque cellule non vide est ajoutee en fin de
071300**    liste, prefixee de "!" (regle de gestion 3).
071400**-------------------------------------------------------------*
071500 4240-REPORTER-VAC1-START.
071600** recopie de zone.
071700     MOVE WS-CELLULE-TAB(1 + HC-NUM-1ERE-LIGNE
071800             + (IDX-JOUR * HC-NB-CRENEAUX-JOUR)
071900             + IDX-FENETRE - 1, IDX-CLASSE)
072000       TO WS-LIGNE-TRACE(1:40).
072100** seules les cases non vides sont reportees, marquees "!".
072200     IF WS-LIGNE-TRACE(1:40) NOT = SPACES THEN
072300** incrementation de compteur.
072400         ADD 1 TO WS-NB-COURS-JOUR
072500** concatenation de zones.
072600         STRING '!' WS-LIGNE-TRACE(1:40) DELIMITED BY SIZE
072700            INTO WS-COURS-JOUR-TAB(WS-NB-COURS-JOUR)
072800     END-IF.
072900 4240-REPORTER-VAC1-FIN.
073000     EXIT.
073100
073200**-------------------------------------------------------------*
073300**    4300-ECRIRE-ENREG
073400**    ecriture de l'enregistrement classe/jour dans le fichier
073500**    intermediaire (hand-off vers HORECR1) - aucun total de
073600**    controle autre que le decompte d'enregistrements ecrits.
073700**-------------------------------------------------------------*
073800 4300-ECRIRE-ENREG-START.
073900** zone de sortie remise a blanc avant chaque enregistrement.
074000     INITIALIZE REC-F-CLASSES.
074100** recopie de zone.
074200     MOVE WS-NOM-CLASSE-TAB(IDX-CLASSE) TO HCL-NOM-CLASSE.
074300** HCL-NUM-JOUR est ecrit en base 1 (1 a 5) - HORECR1 en fait
074400** directement l'indice de son tableau OCCURS 5 TIMES.
074500     COMPUTE HCL-NUM-JOUR = IDX-JOUR + 1.
074600** recopie de zone.
074700     MOVE WS-VACATION-RETENUE           TO HCL-VACATION.
074800** recopie de zone.
074900     MOVE WS-NB-COURS-JOUR              TO HCL-NB-COURS.
075000** copie de la liste de cours (14 cases maxi).
075100     PERFORM 4310-COPIER-COURS-START
075200             THRU 4310-COPIER-COURS-FIN
075300        VARYING IDX-SORTIE FROM 1 BY 1
075400          UNTIL IDX-SORTIE > WS-NB-COURS-JOUR.
075500** ecriture de l'enregistrement de sortie.
075600     WRITE REC-F-CLASSES.
075700** incrementation de compteur.
075800     ADD 1 TO WS-NB-ENR-ECRITS.
075900 4300-ECRIRE-ENREG-FIN.
076000     EXIT.
076100
076200** copie un cours du tampon memoire vers l'enregistrement de
076300** sortie.
076400 4310-COPIER-COURS-START.
076500** recopie de zone.
076600     MOVE WS-COURS-JOUR-TAB(IDX-SORTIE)
076700       TO HCL-LIB-COURS(IDX-SORTIE).
076800 4310-COPIER-COURS-FIN.
076900     EXIT.
077000
077100**-------------------------------------------------------------*
077200**    9000-FERMER-FICHIERS
077300**    fermeture normale des deux fichiers en fin de traitement.
077400**-------------------------------------------------------------*
077500 9000-FERMER-FICHIERS-START.
077600** fermeture de fichier.
077700     CLOSE F-GRILLE.
077800** fermeture de fichier.
077900     CLOSE F-CLASSES.
078000 9000-FERMER-FICHIERS-FIN.
078100     EXIT.
078200
078300**-------------------------------------------------------------*
078400**    9900-ERREUR
078500**    arret net sur erreur fichier - trace les deux codes statut
078600**    pour diagnostic par l'exploitation.
078700**-------------------------------------------------------------*
078800 9900-ERREUR-START.
078900** encadrement du message d'erreur pour reperage rapide
079000** sur la console d'exploitation.
079100     MOVE ALL '/' TO WS-LIGNE-TRACE.
079200** trace console.
079300     DISPLAY WS-LIGNE-TRACE.
079400** trace console.
079500     DISPLAY 'HORLEC1 - ERREUR FICHIER - STAT GRILLE  : '
079600             WS-STAT-GRILLE.
079700** trace console.
079800     DISPLAY 'HORLEC1 - ERREUR FICHIER - STAT CLASSES : '
079900             WS-STAT-CLASSES.
080000** trace console.
080100     DISPLAY WS-LIGNE-TRACE.
080200** fin de traitement.
080300     STOP RUN.
080400 9900-ERREUR-FIN.
080500     EXIT.
