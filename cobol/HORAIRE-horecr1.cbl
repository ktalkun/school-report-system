000100**=============================================================*
000200**    HORECR1 - MISE EN PAGE DE LA GRILLE D'HORAIRE             *
000300**       LECTURE DU FICHIER INTERMEDIAIRE CLASSE/JOUR           *
000400**       CALCUL DES MAXIMA DE COURS PAR JOUR ET DES DECALAGES   *
000500**       SUBSTITUTION DES LIBELLES DE MATIERE                   *
000600**       CALCUL DES BORDURES (JOUR / PARALLELE / CLASSE)        *
000700**       CALCUL DU BANDEAU-TITRE ET DES LARGEURS DE COLONNE     *
000800**       ECRITURE DE LA GRILLE MISE EN FORME                    *
000900**                                                              *
001000**    auteur : Isabelle Marand                                  *
001100**    Date creation 14/03/1989                                  *
001200**                                                              *
001300**    HISTORIQUE DES MODIFICATIONS                              *
001400**    14/03/1989 IM     - creation du programme.                * IM890314
001500**    02/09/1991 IM     - ajout de la bordure "parallele" sur    *IM910902
001600**                        rupture de serie (classe sans le      *
001700**                        dernier caractere) en plus de la      *
001800**                        bordure de classe systematique.       *
001900**    11/01/1996 JDL    - ticket SI-341 : arret net si la grille *JDL96011
002000**                        est vide (aucun cours sur un jour) -  *
002100**                        avant on ecrivait un fichier de sortie *
002200**                        avec des jours sans aucune ligne.      *
002300**    19/08/1998 MPL    - ticket SI-512 (passage an 2000) :      *MPL98081
002400**                        compteurs et largeurs en zone COMP,   *
002500**                        aucun champ date dans cette chaine.   *
002600**    23/03/2003 JDL    - ticket SI-602 : table de substitution  *JDL03032
002700**                        des matieres revue (recherche exacte  *
002800**                        sur alias tronque a 10 caracteres).    *
002900**    14/11/2005 PLR    - ticket SI-664 : le "parallele" (grade) *PLR05111
003000**                        n'est plus le nom de classe prive de   *
003100**                        son dernier caractere - un nom cadre   *
003200**                        a gauche sur 4 positions a son dernier *
003300**                        caractere utile en position 2 ou 3,    *
003400**                        jamais 4 ; recherche de la vraie fin   *
003500**                        de chaine avant tout decoupage (cf     *
003600**                        HORLEC1 meme ticket).                  *
003700**    14/11/2005 PLR    - ticket SI-665 : la table des decalages *PLR05112
003800**                        cumules par jour s'arretait au jour 3  *
003900**                        (le decalage du dernier jour n'etait   *
004000**                        jamais calcule) et n'etait ecrite nulle*
004100**                        part - ajout du numero de ligne grille *
004200**                        (decalage cumule + rang dans le jour)  *
004300**                        sur chaque ligne 'J' en sortie.        *
004400**    21/11/2005 PLR    - ticket SI-666 : HCL-NUM-JOUR est       *PLR05221
004500**                        maintenant recu deja en base 1 (1 a 5) *
004600**                        d'HORLEC1 - avant, la valeur brute     *
004700**                        0-4 d'IDX-JOUR servait telle quelle    *
004800**                        d'indice au tableau OCCURS 5 TIMES,    *
004900**                        corrompant la case 0 (lundi) et        *
005000**                        laissant la case 5 (vendredi) a zero,  *
005100**                        ce qui declenchait un arret sur        *
005200**                        grille vide a chaque execution.        *
005300**    21/11/2005 PLR    - ticket SI-667 : le calcul de la        *PLR05222
005400**                        largeur de la section haute du         *
005500**                        bandeau-titre omettait le terme +2     *
005600**                        (nombre de classes + 2 - section       *
005700**                        basse) ; les sections cote et centre,  *
005800**                        derivees de la section haute, en       *
005900**                        etaient egalement retrecies.           *
006000**    28/11/2005 PLR    - ticket SI-668 : la substitution de     *PLR05282
006100**                        matiere compare desormais le libelle   *
006200**                        complet (40 car.) et non plus ses 10   *
006300**                        premiers caracteres - HC-SUBST-ALIAS   *
006400**                        passe donc lui aussi sur 40 car. dans  *
006500**                        la copy de configuration.              *
006600**=============================================================*
006700
006800**-------------------------------------------------------------*
006900**    REGLES DE GESTION APPLIQUEES PAR CE PROGRAMME
007000**    (memo d'exploitation - toute modif. aux regles ci-dessous
007100**    doit se repercuter aussi dans HORLEC1, qui partage le meme
007200**    fichier intermediaire et la meme copy de configuration).
007300**-------------------------------------------------------------*
007400** 1. Maximum de cours par jour : le plus grand HCL-NB-COURS
007500**    observe ce jour-la, toutes classes confondues ; un jour sans
007600**    aucun cours nulle part rend toute la grille invalide (arret
007700**    net, ticket SI-341).
007800** 2. Decalage cumule par jour : somme des maxima des jours qui
007900**    precedent, utilisee pour numeroter les lignes de la grille
008000**    continu sur toute la semaine (HS-NUM-LIGNE-GRILLE = decalage
008100**    du jour + rang du cours dans le jour, ticket SI-665).
008200** 3. Bordure de classe : systematique, sur chaque colonne.
008300**    Bordure de "parallele" (grade) : posee des que le grade du
008400**    nom de classe change par rapport a la colonne precedente
008500**    grade est 1 ou 2 chiffres, jamais le nom prive du dernier
008600**    caractere (ticket SI-664, meme regle que HORLEC1).
008700** 4. Substitution de matiere : recherche exacte du libelle de
008800**    cours complet (40 car., ticket SI-668) dans la table de
008900**    configuration ; sans correspondance, le libelle saisi est
009000**    conserve tel quel.
009100** 5. Largeur de colonne classe : uniforme, egale a la plus grande
009200**    longueur utile (marqueur exclu) rencontree parmi tous les
009300**    libelles de cours.
009400** 6. Bandeau-titre : largeurs de section calculees a partir du
009500**    nombre de classes (bas = moitie entiere, haut = reste, cote
009600**    = quart du haut, centre = solde).
009700
009800****************************************************************
009900**    identification et declarations
010000****************************************************************
010100 IDENTIFICATION DIVISION.
010200 PROGRAM-ID. horecr1.
010300 AUTHOR . Isabelle Marand.
010400 INSTALLATION. SERVICE INFORMATIQUE SCOLAIRE.
010500 DATE-WRITTEN. 14/03/1989.
010600 DATE-COMPILED.
010700 SECURITY. USAGE INTERNE - DIRECTION DES ETUDES.
010800
010900 ENVIRONMENT DIVISION.
011000 CONFIGURATION SECTION.
011100 SPECIAL-NAMES.
011200     C01 IS TOP-OF-FORM
011300     CLASS ALPHA-MAJUS IS 'A' THRU 'Z'
011400     UPSI-0 ON STATUS IS HE-TRACE-ON
011500     UPSI-0 OFF STATUS IS HE-TRACE-OFF.
011600
011700 INPUT-OUTPUT SECTION.
011800 FILE-CONTROL.
011900     SELECT F-CLASSES
012000     ASSIGN TO HOR-CLASSES
012100     ORGANIZATION IS LINE SEQUENTIAL
012200     ACCESS MODE IS SEQUENTIAL
012300     FILE STATUS IS WS-STAT-CLASSES.
012400
012500     SELECT F-SORTIE
012600     ASSIGN TO HOR-SORTIE
012700     ORGANIZATION IS LINE SEQUENTIAL
012800     ACCESS MODE IS SEQUENTIAL
012900     FILE STATUS IS WS-STAT-SORTIE.
013000
013100 DATA DIVISION.
013200 FILE SECTION.
013300 COPY HORAIRE-CLASSE REPLACING ==:FNAME:== BY ==F-CLASSES==.
013400
013500** grille mise en forme : un enregistrement physique par ligne
013600** de sortie, trois vues possibles selon HS-TYPE-LIGNE (regle
013700** FILES "pas d'ecriture native de tableur - donnees structurelles
013800** portees a cote du contenu"). RECORD CONTAINS porte a 715
013900** caracteres (ticket SI-665) pour loger HS-NUM-LIGNE-GRILLE dans
014000** la vue jour, les deux autres vues etant allongees d'autant par
014100** leur FILLER pour rester a la meme taille totale (regle
014200** REDEFINES : toutes les vues d'un meme article ont la meme
014300** longueur).
014400 FD  F-SORTIE
014500     RECORD CONTAINS 715 CHARACTERS
014600     RECORDING MODE IS F.
014700 01  REC-SORTIE.
014800     05  HS-TYPE-LIGNE            PIC X(01).
014900** 'T' = bandeau-titre, 'E' = entete des classes,
015000** 'J' = ligne de cours du jour.
015100     05  HS-CORPS-TITRE.
015200         10  HS-BANDEAU-TITRE       PIC X(80).
015300         10  HS-BANDEAU-SIGNATURE   PIC X(80).
015400         10  HS-LARG-SECTION-BAS    PIC 9(03).
015500         10  HS-LARG-SECTION-HAUT   PIC 9(03).
015600         10  HS-LARG-SECTION-COTE   PIC 9(03).
015700         10  HS-LARG-SECTION-CENTRE PIC 9(03).
015800** bourrage allonge de 3 positions (ticket SI-665, cf note ci-
015900** dessus sur l'egalite de taille des vues REDEFINES).
016000         10  FILLER                 PIC X(542).
016100     05  HS-CORPS-ENTETE REDEFINES HS-CORPS-TITRE.
016200         10  HS-ENTETE-CLASSE-TAB OCCURS 16 TIMES
016300                                    PIC X(04).
016400         10  HS-LARG-COL-CLASSE     PIC 9(05).
016500         10  HS-LARG-COL-NUM        PIC 9(07).
016600** bourrage allonge de 3 positions, meme raison que ci-dessus.
016700         10  FILLER                 PIC X(638).
016800     05  HS-CORPS-JOUR REDEFINES HS-CORPS-TITRE.
016900         10  HS-LIBELLE-JOUR        PIC X(20).
017000         10  HS-NUM-COURS           PIC 9(02).
017100         10  HS-BORDURE-JOUR        PIC 9(01).
017200** numero de ligne continu sur la semaine (decalage cumule du
017300** jour + rang du cours dans le jour) - ticket SI-665.
017400         10  HS-NUM-LIGNE-GRILLE    PIC 9(03).
017500         10  HS-CELLULE-TAB OCCURS 16 TIMES.
017600             15  HS-LIB-COURS         PIC X(40).
017700             15  HS-ITALIQUE          PIC 9(01).
017800             15  HS-BORDURE-CLASSE    PIC 9(01).
017900             15  HS-BORDURE-PARALLELE PIC 9(01).
018000
018100 WORKING-STORAGE SECTION.
018200 COPY HORAIRE-CONFIG.
018300
018400 01  WS-STATUTS.
018500     05  WS-STAT-CLASSES       PIC XX.
018600         88  WS-STAT-CLASSES-OK        VALUE '00'.
018700         88  WS-STAT-CLASSES-FIN       VALUE '10'.
018800     05  WS-STAT-SORTIE        PIC XX.
018900         88  WS-STAT-SORTIE-OK         VALUE '00'.
019000     05  FILLER                PIC X(10)  VALUE SPACES.
019100
019200** table des classes en memoire - ordre classe-majeur/jour-mineur,
019300** identique a l'ordre d'ecriture de HORLEC1 (regle FILES
019400** "hand-off Parse -> Write").
019500 01  WS-CLASSES-MEM.
019600     05  WS-CLASSE-ENTREE OCCURS 16 TIMES.
019700         10  WS-NOM-CLASSE         PIC X(04).
019800         10  WS-JOUR-ENTREE OCCURS 5 TIMES.
019900             15  WS-VACATION-JOUR    PIC 9.
020000             15  WS-NB-COURS-JOUR    PIC 99 COMP.
020100             15  WS-COURS-TAB OCCURS 14 TIMES
020200                                    PIC X(41).
020300     05  FILLER                     PIC X(04)  VALUE SPACES.
020400
020500 01  WS-COMPTEURS.
020600     05  WS-NB-CLASSES         PIC 9(02)  COMP VALUE 0.
020700     05  IDX-CLASSE            PIC 9(02)  COMP.
020800     05  IDX-JOUR              PIC 9(01)  COMP.
020900     05  IDX-COURS             PIC 9(02)  COMP.
021000     05  IDX-LIGNE-JOUR        PIC 9(02)  COMP.
021100     05  WS-NB-ENR-LUS         PIC 9(04)  COMP VALUE 0.
021200     05  WS-NB-LIGNES-ECRITES  PIC 9(04)  COMP VALUE 0.
021300     05  FILLER                PIC X(10)  VALUE SPACES.
021400
021500** maxima et decalages par jour (regle de gestion 1 et 2 ci-
021600** dessus - decalage cumule desormais renseigne pour les 5 jours,
021700** indices 1 a 5, et non plus seulement 1 a 4 - ticket SI-665).
021800 01  WS-MAXIMA-JOUR.
021900     05  WS-MAX-JOUR-TAB OCCURS 5 TIMES PIC S9(02) COMP.
022000     05  WS-DECALAGE-JOUR-TAB OCCURS 5 TIMES PIC 9(03) COMP.
022100     05  FILLER                PIC X(10)  VALUE SPACES.
022200
022300** nom de classe courant, pour lequel la position reelle du
022400** dernier caractere utile (donc du grade / "parallele") est
022500** recalculee a chaque colonne - regle de gestion 3, ticket
022600** SI-664 (une REDEFINES a position fixe ne peut pas representer
022700** un suffixe de longueur variable, cf HORLEC1 meme ticket).
022800 01  WS-NOM-CLASSE-COURANT       PIC X(04).
022900 01  WS-DECOUPE-NOM-CLASSE.
023000     05  WS-LARG-NOM-CLASSE      PIC 9(01)  COMP.
023100     05  WS-LARG-PARALLELE       PIC 9(01)  COMP.
023200     05  WS-NOM-PARALLELE        PIC X(03).
023300     05  WS-NOM-SUFFIXE          PIC X(01).
023400     05  FILLER                  PIC X(04)  VALUE SPACES.
023500 01  WS-PARALLELE-PRECEDENT       PIC X(03)  VALUE SPACES.
023600
023700** vue de travail sur une cellule lue (marqueur "!" eventuel +
023800** libelle) - sert a isoler le marqueur d'italique du texte.
023900 01  WS-CELLULE-LUE               PIC X(41).
024000 01  WS-CELLULE-LUE-DET REDEFINES WS-CELLULE-LUE.
024100     05  WS-CEL-MARQUEUR            PIC X(01).
024200     05  WS-CEL-TEXTE                PIC X(40).
024300
024400 01  WS-CELLULE-TRAVAIL.
024500     05  WS-CEL-ITALIQUE            PIC 9.
024600     05  WS-CEL-LIBELLE-FINAL       PIC X(40).
024700     05  FILLER                     PIC X(05)  VALUE SPACES.
024800
024900** largeur de colonne uniforme - plus grande largeur de contenu
025000** observee, cf regle de gestion 5 ci-dessus.
025100 01  WS-LARGEUR-COLONNE.
025200     05  WS-LARG-MAX-OBSERVEE       PIC 9(02)  COMP VALUE 0.
025300     05  WS-LARG-COURANTE           PIC 9(02)  COMP.
025400     05  FILLER                     PIC X(06)  VALUE SPACES.
025500
025600** sections du bandeau-titre, recalculees avant ecriture - regle
025700** de gestion 6 ci-dessus.
025800 01  WS-BANNIERE.
025900     05  WS-LARG-SECTION-BAS        PIC 9(03)  COMP.
026000     05  WS-LARG-SECTION-HAUT       PIC 9(03)  COMP.
026100     05  WS-LARG-SECTION-COTE       PIC 9(03)  COMP.
026200     05  WS-LARG-SECTION-CENTRE     PIC 9(03)  COMP.
026300     05  FILLER                     PIC X(08)  VALUE SPACES.
026400
026500 01  WS-LIGNE-TRACE                PIC X(60).
026600        PROCEDURE DIVISION.
026700
026800**-------------------------------------------------------------*
026900**    PARAGRAPHE PRINCIPAL
027000**    chargement, calculs preparatoires, ecriture titre/entete,
027100**    puis une passe par jour pour ecrire les lignes de la grille.
027200**-------------------------------------------------------------*
027300 0000-DEBUT.
027400** appel de sous-routine.
027500     PERFORM 1000-INITIALISER-START
027600             THRU 1000-INITIALISER-FIN.
027700** appel de sous-routine.
027800     PERFORM 2000-OUVRIR-LECTURE-START
027900             THRU 2000-OUVRIR-LECTURE-FIN.
028000** chargement complet du fichier intermediaire en memoire -
028100** ordre classe-majeur/jour-mineur, identique a l'ecriture.
028200     PERFORM 2100-CHARGER-ENREG-START
028300             THRU 2100-CHARGER-ENREG-FIN
028400        UNTIL WS-STAT-CLASSES-FIN.
028500** fermeture de fichier.
028600     CLOSE F-CLASSES.
028700** appel de sous-routine.
028800     PERFORM 3000-CALCULER-MAX-JOUR-START
028900             THRU 3000-CALCULER-MAX-JOUR-FIN.
029000** arret net si la grille est vide - regle de gestion 1.
029100     PERFORM 3030-VERIFIER-MAX-JOUR-START
029200             THRU 3030-VERIFIER-MAX-JOUR-FIN.
029300** decalages cumules par jour, desormais complets sur les
029400** 5 jours - ticket SI-665.
029500     PERFORM 3100-CALCULER-DECALAGES-START
029600             THRU 3100-CALCULER-DECALAGES-FIN.
029700** appel de sous-routine.
029800     PERFORM 7100-CALCULER-LARGEURS-START
029900             THRU 7100-CALCULER-LARGEURS-FIN.
030000** appel de sous-routine.
030100     PERFORM 7000-CALCULER-BANNIERE-START
030200             THRU 7000-CALCULER-BANNIERE-FIN.
030300** appel de sous-routine.
030400     PERFORM 2200-OUVRIR-SORTIE-START
030500             THRU 2200-OUVRIR-SORTIE-FIN.
030600** appel de sous-routine.
030700     PERFORM 5000-ECRIRE-TITRE-START
030800             THRU 5000-ECRIRE-TITRE-FIN.
030900** appel de sous-routine.
031000     PERFORM 5100-ECRIRE-ENTETE-CLASSES-START
031100             THRU 5100-ECRIRE-ENTETE-CLASSES-FIN.
031200** une passe de traitement par jour de la semaine.
031300     PERFORM 6000-TRAITER-JOUR-START
031400             THRU 6000-TRAITER-JOUR-FIN
031500        VARYING IDX-JOUR FROM 0 BY 1
031600          UNTIL IDX-JOUR > 4.
031700** fermeture de fichier.
031800     CLOSE F-SORTIE.
031900** trace/diagnostic operateur.
032000     DISPLAY 'HORECR1 - ENREGISTREMENTS LUS    : ' WS-NB-ENR-LUS.
032100** trace/diagnostic operateur.
032200     DISPLAY 'HORECR1 - LIGNES DE GRILLE ECRITES: '
032300         WS-NB-LIGNES-ECRITES.
032400** fin de traitement.
032500     STOP RUN.
032600
032700**-------------------------------------------------------------*
032800**    1000-INITIALISER
032900**    mise a blanc des zones de travail et des compteurs.
033000**-------------------------------------------------------------*
033100 1000-INITIALISER-START.
033200** recopie de zone.
033300     MOVE 0 TO WS-NB-CLASSES WS-NB-ENR-LUS WS-NB-LIGNES-ECRITES.
033400** recopie de zone.
033500     MOVE SPACES TO WS-PARALLELE-PRECEDENT.
033600 1000-INITIALISER-FIN.
033700     EXIT.
033800
033900**-------------------------------------------------------------*
034000**    2000-OUVRIR-LECTURE
034100**    ouverture du fichier intermediaire classe/jour.
034200**-------------------------------------------------------------*
034300 2000-OUVRIR-LECTURE-START.
034400** ouverture de fichier.
034500     OPEN INPUT F-CLASSES.
034600** test de condition.
034700     IF NOT WS-STAT-CLASSES-OK THEN
034800** trace/diagnostic operateur.
034900         DISPLAY 'HORECR1 - OUVERTURE F-CLASSES IMPOSSIBLE'
035000** appel de sous-routine.
035100         PERFORM 9900-ERREUR-START THRU 9900-ERREUR-FIN
035200     END-IF.
035300 2000-OUVRIR-LECTURE-FIN.
035400     EXIT.
035500
035600**-------------------------------------------------------------*
035700**    2200-OUVRIR-SORTIE
035800**    ouverture du fichier de la grille mise en forme.
035900**-------------------------------------------------------------*
036000 2200-OUVRIR-SORTIE-START.
036100** ouverture de fichier.
036200     OPEN OUTPUT F-SORTIE.
036300** test de condition.
036400     IF NOT WS-STAT-SORTIE-OK THEN
036500** trace/diagnostic operateur.
036600         DISPLAY 'HORECR1 - OUVERTURE F-SORTIE IMPOSSIBLE'
036700** appel de sous-routine.
036800         PERFORM 9900-ERREUR-START THRU 9900-ERREUR-FIN
036900     END-IF.
037000 2200-OUVRIR-SORTIE-FIN.
037100     EXIT.
037200
037300**-------------------------------------------------------------*
037400**    2100-CHARGER-ENREG
037500**    lecture d'un enregistrement du fichier
037600**    intermediaire et recopie dans la table en memoire.
037700**-------------------------------------------------------------*
037800 2100-CHARGER-ENREG-START.
037900** lecture d'un enregistrement.
038000     READ F-CLASSES
038100         AT END
038200** recopie de zone.
038300             MOVE '10' TO WS-STAT-CLASSES
038400         NOT AT END
038500** cumul de compteur.
038600             ADD 1 TO WS-NB-ENR-LUS
038700** appel de sous-routine.
038800             PERFORM 2110-RANGER-ENREG-START
038900                     THRU 2110-RANGER-ENREG-FIN
039000     END-READ.
039100 2100-CHARGER-ENREG-FIN.
039200     EXIT.
039300
039400** un enregistrement du fichier intermediaire porte une classe
039500** pour un jour donne - HCL-NUM-JOUR (1 a 5) fixe l'indice jour ;
039600** si la classe n'a pas encore ete vue on l'ajoute en fin de
039700** table.
039800 2110-RANGER-ENREG-START.
039900** appel de sous-routine.
040000     PERFORM 2120-RETROUVER-CLASSE-START
040100             THRU 2120-RETROUVER-CLASSE-FIN.
040200** recopie de zone.
040300     MOVE HCL-VACATION
040400       TO WS-VACATION-JOUR(IDX-CLASSE, HCL-NUM-JOUR).
040500** recopie de zone.
040600     MOVE HCL-NB-COURS
040700       TO WS-NB-COURS-JOUR(IDX-CLASSE, HCL-NUM-JOUR).
040800** appel de sous-routine.
040900     PERFORM 2115-COPIER-COURS-START
041000             THRU 2115-COPIER-COURS-FIN
041100        VARYING IDX-COURS FROM 1 BY 1
041200          UNTIL IDX-COURS > 14.
041300 2110-RANGER-ENREG-FIN.
041400     EXIT.
041500
041600 2115-COPIER-COURS-START.
041700** recopie de zone.
041800     MOVE HCL-LIB-COURS(IDX-COURS)
041900       TO WS-COURS-TAB(IDX-CLASSE, HCL-NUM-JOUR, IDX-COURS).
042000 2115-COPIER-COURS-FIN.
042100     EXIT.
042200
042300** recherche sequentielle de la classe dans la table deja
042400** constituee ; nouvelle entree si non trouvee (ticket SI-340,
042500** meme principe de non-bornage en dur que HORLEC1).
042600 2120-RETROUVER-CLASSE-START.
042700** recopie de zone.
042800     MOVE 0 TO IDX-CLASSE.
042900** appel de sous-routine.
043000     PERFORM 2130-COMPARER-NOM-START
043100             THRU 2130-COMPARER-NOM-FIN
043200        VARYING IDX-CLASSE FROM 1 BY 1
043300          UNTIL (IDX-CLASSE > WS-NB-CLASSES)
043400             OR (WS-NOM-CLASSE(IDX-CLASSE) = HCL-NOM-CLASSE).
043500** test de condition.
043600     IF IDX-CLASSE > WS-NB-CLASSES THEN
043700** cumul de compteur.
043800         ADD 1 TO WS-NB-CLASSES
043900** recopie de zone.
044000         MOVE WS-NB-CLASSES TO IDX-CLASSE
044100** recopie de zone.
044200         MOVE HCL-NOM-CLASSE TO WS-NOM-CLASSE(IDX-CLASSE)
044300     END-IF.
044400 2120-RETROUVER-CLASSE-FIN.
044500     EXIT.
044600
044700** paragraphe vide - la comparaison est portee par la clause
044800** UNTIL du PERFORM appelant ; conserve pour lisibilite du couple
044900** START/FIN, a l'image des autres boucles de ce programme.
045000 2130-COMPARER-NOM-START.
045100     CONTINUE.
045200 2130-COMPARER-NOM-FIN.
045300     EXIT.
045400
045500**-------------------------------------------------------------*
045600**    3000-CALCULER-MAX-JOUR
045700**    maximum de cours observe pour chaque
045800**    jour, toutes classes confondues - regle de gestion 1.
045900**-------------------------------------------------------------*
046000 3000-CALCULER-MAX-JOUR-START.
046100** appel de sous-routine.
046200     PERFORM 3010-MAX-D-UN-JOUR-START
046300             THRU 3010-MAX-D-UN-JOUR-FIN
046400        VARYING IDX-JOUR FROM 1 BY 1
046500          UNTIL IDX-JOUR > 5.
046600 3000-CALCULER-MAX-JOUR-FIN.
046700     EXIT.
046800
046900 3010-MAX-D-UN-JOUR-START.
047000** recopie de zone.
047100     MOVE 0 TO WS-MAX-JOUR-TAB(IDX-JOUR).
047200** appel de sous-routine.
047300     PERFORM 3020-COMPARER-CLASSE-START
047400             THRU 3020-COMPARER-CLASSE-FIN
047500        VARYING IDX-CLASSE FROM 1 BY 1
047600          UNTIL IDX-CLASSE > WS-NB-CLASSES.
047700 3010-MAX-D-UN-JOUR-FIN.
047800     EXIT.
047900
048000** garde le plus grand nombre de cours vu jusqu'ici pour ce jour.
048100 3020-COMPARER-CLASSE-START.
048200** test de condition.
048300     IF WS-NB-COURS-JOUR(IDX-CLASSE, IDX-JOUR)
048400                           > WS-MAX-JOUR-TAB(IDX-JOUR) THEN
048500** recopie de zone.
048600         MOVE WS-NB-COURS-JOUR(IDX-CLASSE, IDX-JOUR)
048700           TO WS-MAX-JOUR-TAB(IDX-JOUR)
048800     END-IF.
048900 3020-COMPARER-CLASSE-FIN.
049000     EXIT.
049100
049200**-------------------------------------------------------------*
049300**    3030-VERIFIER-MAX-JOUR
049400**    arret net si un jour quelconque n'a aucun cours nulle part -
049500**    ticket SI-341, regle de gestion 1.
049600**-------------------------------------------------------------*
049700 3030-VERIFIER-MAX-JOUR-START.
049800** appel de sous-routine.
049900     PERFORM 3035-CONTROLER-JOUR-START
050000             THRU 3035-CONTROLER-JOUR-FIN
050100        VARYING IDX-JOUR FROM 1 BY 1
050200          UNTIL IDX-JOUR > 5.
050300 3030-VERIFIER-MAX-JOUR-FIN.
050400     EXIT.
050500
050600 3035-CONTROLER-JOUR-START.
050700** test de condition.
050800     IF WS-MAX-JOUR-TAB(IDX-JOUR) <= 0 THEN
050900** appel de sous-routine.
051000         PERFORM 9800-GRILLE-VIDE-START
051100                 THRU 9800-GRILLE-VIDE-FIN
051200     END-IF.
051300 3035-CONTROLER-JOUR-FIN.
051400     EXIT.
051500
051600**-------------------------------------------------------------*
051700**    3100-CALCULER-DECALAGES
051800**    decalage cumule par jour = somme des maxima des jours qui
051900**    precedent - regle de gestion 2. Corrige ticket SI-665 : la
052000**    boucle allait jusqu'a l'indice 4 seulement, le decalage du
052100**    jour 5 (indice tableau) restait a zero, rien ne le lisait ;
052200**    elle couvre desormais les 5 jours et le decalage du dernier
052300**    jour est ecrit sur chaque ligne 'J' via HS-NUM-LIGNE-GRILLE
052400**    (cf 6100-ECRIRE-LIGNE-JOUR).
052500**-------------------------------------------------------------*
052600 3100-CALCULER-DECALAGES-START.
052700** recopie de zone.
052800     MOVE 0 TO WS-DECALAGE-JOUR-TAB(1).
052900** appel de sous-routine.
053000     PERFORM 3110-CUMULER-JOUR-START
053100             THRU 3110-CUMULER-JOUR-FIN
053200        VARYING IDX-JOUR FROM 1 BY 1
053300          UNTIL IDX-JOUR > 4.
053400 3100-CALCULER-DECALAGES-FIN.
053500     EXIT.
053600
053700** cumule le decalage du jour precedent avec son maximum pour
053800** obtenir le decalage du jour suivant (indices tableau 1 a 5).
053900 3110-CUMULER-JOUR-START.
054000** cumul de compteur.
054100     ADD WS-MAX-JOUR-TAB(IDX-JOUR) WS-DECALAGE-JOUR-TAB(IDX-JOUR)
054200       GIVING WS-DECALAGE-JOUR-TAB(IDX-JOUR + 1).
054300 3110-CUMULER-JOUR-FIN.
054400     EXIT.
054500
054600**-------------------------------------------------------------*
054700**    7100-CALCULER-LARGEURS
054800**    largeur uniforme des colonnes de classe - la plus grande
054900**    longueur utile (marqueur exclu) rencontree - regle 5.
055000**-------------------------------------------------------------*
055100 7100-CALCULER-LARGEURS-START.
055200** recopie de zone.
055300     MOVE 0 TO WS-LARG-MAX-OBSERVEE.
055400** appel de sous-routine.
055500     PERFORM 7110-PARCOURIR-CLASSE-START
055600             THRU 7110-PARCOURIR-CLASSE-FIN
055700        VARYING IDX-CLASSE FROM 1 BY 1
055800          UNTIL IDX-CLASSE > WS-NB-CLASSES.
055900 7100-CALCULER-LARGEURS-FIN.
056000     EXIT.
056100
056200 7110-PARCOURIR-CLASSE-START.
056300** appel de sous-routine.
056400     PERFORM 7120-PARCOURIR-JOUR-START
056500             THRU 7120-PARCOURIR-JOUR-FIN
056600        VARYING IDX-JOUR FROM 1 BY 1
056700          UNTIL IDX-JOUR > 5.
056800 7110-PARCOURIR-CLASSE-FIN.
056900     EXIT.
057000
057100 7120-PARCOURIR-JOUR-START.
057200** appel de sous-routine.
057300     PERFORM 7130-PARCOURIR-COURS-START
057400             THRU 7130-PARCOURIR-COURS-FIN
057500        VARYING IDX-COURS FROM 1 BY 1
057600          UNTIL IDX-COURS
057700                  > WS-NB-COURS-JOUR(IDX-CLASSE, IDX-JOUR).
057800 7120-PARCOURIR-JOUR-FIN.
057900     EXIT.
058000
058100 7130-PARCOURIR-COURS-START.
058200** recopie de zone.
058300     MOVE WS-COURS-TAB(IDX-CLASSE, IDX-JOUR, IDX-COURS)
058400       TO WS-CELLULE-LUE.
058500** appel de sous-routine.
058600     PERFORM 7140-LONGUEUR-UTILE-START
058700             THRU 7140-LONGUEUR-UTILE-FIN.
058800** test de condition.
058900     IF WS-LARG-COURANTE > WS-LARG-MAX-OBSERVEE THEN
059000** recopie de zone.
059100         MOVE WS-LARG-COURANTE TO WS-LARG-MAX-OBSERVEE
059200     END-IF.
059300 7130-PARCOURIR-COURS-FIN.
059400     EXIT.
059500
059600** longueur utile du texte de la cellule (marqueur d'italique
059700** exclu), obtenue en reculant depuis la fin - meme idiome que
059800** les paragraphes 7140/7145 originaux de ce programme.
059900 7140-LONGUEUR-UTILE-START.
060000** recopie de zone.
060100     MOVE 40 TO WS-LARG-COURANTE.
060200** appel de sous-routine.
060300     PERFORM 7145-RECULER-CAR-START
060400             THRU 7145-RECULER-CAR-FIN
060500        UNTIL (WS-LARG-COURANTE = 0)
060600           OR (WS-CEL-TEXTE(WS-LARG-COURANTE:1) NOT = SPACE).
060700 7140-LONGUEUR-UTILE-FIN.
060800     EXIT.
060900
061000 7145-RECULER-CAR-START.
061100** decrement de compteur.
061200     SUBTRACT 1 FROM WS-LARG-COURANTE.
061300 7145-RECULER-CAR-FIN.
061400     EXIT.
061500
061600**-------------------------------------------------------------*
061700**    7000-CALCULER-BANNIERE
061800**    largeurs des 4 sections du bandeau-titre - regle 6.
061900**    bas = moitie entiere du nombre de classes, haut = solde,
062000**    cote = quart entier du haut, centre = ce qui reste du haut.
062100**-------------------------------------------------------------*
062200 7000-CALCULER-BANNIERE-START.
062300** calcul arithmetique.
062400     DIVIDE WS-NB-CLASSES BY 2
062500         GIVING WS-LARG-SECTION-BAS.
062600** ticket SI-667 : + 2 (classes + 2 - section basse), pas
062700** seulement classes - section basse.
062800     COMPUTE WS-LARG-SECTION-HAUT =
062900         WS-NB-CLASSES + 2 - WS-LARG-SECTION-BAS.
063000** calcul arithmetique.
063100     DIVIDE WS-LARG-SECTION-HAUT BY 4
063200         GIVING WS-LARG-SECTION-COTE.
063300** calcul arithmetique.
063400     COMPUTE WS-LARG-SECTION-CENTRE =
063500         WS-LARG-SECTION-HAUT - (2 * WS-LARG-SECTION-COTE).
063600 7000-CALCULER-BANNIERE-FIN.
063700     EXIT.
063800
063900**-------------------------------------------------------------*
064000**    5000-ECRIRE-TITRE
064100**    ligne 'T' : bandeau-titre + largeurs de section.
064200**-------------------------------------------------------------*
064300 5000-ECRIRE-TITRE-START.
064400** recopie de zone.
064500     MOVE SPACES TO REC-SORTIE.
064600** recopie de zone.
064700     MOVE 'T' TO HS-TYPE-LIGNE.
064800** recopie de zone.
064900     MOVE HC-TITRE-BANNIERE TO HS-BANDEAU-TITRE.
065000** recopie de zone.
065100     MOVE HC-TITRE-SIGNATURE TO HS-BANDEAU-SIGNATURE.
065200** recopie de zone.
065300     MOVE WS-LARG-SECTION-BAS TO HS-LARG-SECTION-BAS.
065400** recopie de zone.
065500     MOVE WS-LARG-SECTION-HAUT TO HS-LARG-SECTION-HAUT.
065600** recopie de zone.
065700     MOVE WS-LARG-SECTION-COTE TO HS-LARG-SECTION-COTE.
065800** recopie de zone.
065900     MOVE WS-LARG-SECTION-CENTRE TO HS-LARG-SECTION-CENTRE.
066000** ecriture d'un enregistrement.
066100     WRITE REC-SORTIE.
066200** cumul de compteur.
066300     ADD 1 TO WS-NB-LIGNES-ECRITES.
066400 5000-ECRIRE-TITRE-FIN.
066500     EXIT.
066600
066700**-------------------------------------------------------------*
066800**    5100-ECRIRE-ENTETE-CLASSES
066900**    ligne 'E' : noms de classe + largeurs de colonne fixes.
067000**-------------------------------------------------------------*
067100 5100-ECRIRE-ENTETE-CLASSES-START.
067200** recopie de zone.
067300     MOVE SPACES TO REC-SORTIE.
067400** recopie de zone.
067500     MOVE 'E' TO HS-TYPE-LIGNE.
067600** appel de sous-routine.
067700     PERFORM 5110-COPIER-ENTETE-START
067800             THRU 5110-COPIER-ENTETE-FIN
067900        VARYING IDX-CLASSE FROM 1 BY 1
068000          UNTIL IDX-CLASSE > WS-NB-CLASSES.
068100** recopie de zone.
068200     MOVE WS-LARG-MAX-OBSERVEE TO HS-LARG-COL-CLASSE.
068300** recopie de zone.
068400     MOVE HC-LARG-COL-NUM TO HS-LARG-COL-NUM.
068500** ecriture d'un enregistrement.
068600     WRITE REC-SORTIE.
068700** cumul de compteur.
068800     ADD 1 TO WS-NB-LIGNES-ECRITES.
068900 5100-ECRIRE-ENTETE-CLASSES-FIN.
069000     EXIT.
069100
069200** une case d'entete par classe, dans l'ordre de la table memoire.
069300 5110-COPIER-ENTETE-START.
069400** recopie de zone.
069500     MOVE WS-NOM-CLASSE(IDX-CLASSE)
069600       TO HS-ENTETE-CLASSE-TAB(IDX-CLASSE).
069700 5110-COPIER-ENTETE-FIN.
069800     EXIT.
069900
070000**-------------------------------------------------------------*
070100**    6000-TRAITER-JOUR
070200**    une ligne 'J' par cours du jour, jusqu'au maximum du jour ;
070300**    reinitialise le suivi du "parallele" a chaque debut de jour
070400**    (la bordure ne saute jamais d'un jour a l'autre).
070500**-------------------------------------------------------------*
070600 6000-TRAITER-JOUR-START.
070700** recopie de zone.
070800     MOVE SPACES TO WS-PARALLELE-PRECEDENT.
070900** appel de sous-routine.
071000     PERFORM 6100-ECRIRE-LIGNE-JOUR-START
071100             THRU 6100-ECRIRE-LIGNE-JOUR-FIN
071200        VARYING IDX-LIGNE-JOUR FROM 1 BY 1
071300          UNTIL IDX-LIGNE-JOUR
071400                  > WS-MAX-JOUR-TAB(IDX-JOUR + 1).
071500 6000-TRAITER-JOUR-FIN.
071600     EXIT.
071700
071800** libelle du jour porte uniquement sur la premiere ligne du
071900** bloc (simulation de fusion de cellules) ; numero de ligne
072000** continu sur la semaine via HS-NUM-LIGNE-GRILLE - ticket SI-665.
072100 6100-ECRIRE-LIGNE-JOUR-START.
072200** recopie de zone.
072300     MOVE SPACES TO REC-SORTIE.
072400** recopie de zone.
072500     MOVE 'J' TO HS-TYPE-LIGNE.
072600** test de condition.
072700     IF IDX-LIGNE-JOUR = 1 THEN
072800** recopie de zone.
072900         MOVE HC-JOUR(IDX-JOUR + 1) TO HS-LIBELLE-JOUR
073000** recopie de zone.
073100         MOVE 1 TO HS-BORDURE-JOUR
073200     ELSE
073300** recopie de zone.
073400         MOVE SPACES TO HS-LIBELLE-JOUR
073500** recopie de zone.
073600         MOVE 0 TO HS-BORDURE-JOUR
073700     END-IF.
073800** recopie de zone.
073900     MOVE IDX-LIGNE-JOUR TO HS-NUM-COURS.
074000** decalage cumule du jour + rang du cours dans le jour = numero
074100** de ligne continu, desormais correctement alimente jusqu'au
074200** dernier jour de la semaine (ticket SI-665).
074300     COMPUTE HS-NUM-LIGNE-GRILLE =
074400         WS-DECALAGE-JOUR-TAB(IDX-JOUR + 1) + IDX-LIGNE-JOUR.
074500** appel de sous-routine.
074600     PERFORM 6200-TRAITER-CELLULE-START
074700             THRU 6200-TRAITER-CELLULE-FIN
074800        VARYING IDX-CLASSE FROM 1 BY 1
074900          UNTIL IDX-CLASSE > WS-NB-CLASSES.
075000** ecriture d'un enregistrement.
075100     WRITE REC-SORTIE.
075200** cumul de compteur.
075300     ADD 1 TO WS-NB-LIGNES-ECRITES.
075400 6100-ECRIRE-LIGNE-JOUR-FIN.
075500     EXIT.
075600
075700** contenu de cellule, bordure de classe (systematique) et
075800** bordure de "parallele" (grade) sur rupture de grade - regle 3.
075900** le grade est desormais obtenu par recherche de la vraie fin
076000** de chaine plutot que par une position fixe (ticket SI-664).
076100 6200-TRAITER-CELLULE-START.
076200** recopie de zone.
076300     MOVE WS-NOM-CLASSE(IDX-CLASSE) TO WS-NOM-CLASSE-COURANT.
076400** appel de sous-routine.
076500     PERFORM 6205-EXTRAIRE-PARALLELE-START
076600             THRU 6205-EXTRAIRE-PARALLELE-FIN.
076700** test de condition.
076800     IF IDX-LIGNE-JOUR <=
076900             WS-NB-COURS-JOUR(IDX-CLASSE, IDX-JOUR + 1) THEN
077000** recopie de zone.
077100         MOVE WS-COURS-TAB(IDX-CLASSE, IDX-JOUR + 1,
077200                 IDX-LIGNE-JOUR)
077300           TO WS-CELLULE-LUE
077400** appel de sous-routine.
077500         PERFORM 6210-DEMARQUER-START
077600                 THRU 6210-DEMARQUER-FIN
077700** appel de sous-routine.
077800         PERFORM 6220-SUBSTITUER-START
077900                 THRU 6220-SUBSTITUER-FIN
078000     ELSE
078100** recopie de zone.
078200         MOVE 0 TO WS-CEL-ITALIQUE
078300** recopie de zone.
078400         MOVE SPACES TO WS-CEL-LIBELLE-FINAL
078500     END-IF.
078600** recopie de zone.
078700     MOVE WS-CEL-LIBELLE-FINAL TO HS-LIB-COURS(IDX-CLASSE).
078800** recopie de zone.
078900     MOVE WS-CEL-ITALIQUE      TO HS-ITALIQUE(IDX-CLASSE).
079000** recopie de zone.
079100     MOVE 1                    TO HS-BORDURE-CLASSE(IDX-CLASSE).
079200** test de condition.
079300     IF (IDX-CLASSE = 1) OR
079400        (WS-NOM-PARALLELE NOT = WS-PARALLELE-PRECEDENT) THEN
079500** recopie de zone.
079600         MOVE 1 TO HS-BORDURE-PARALLELE(IDX-CLASSE)
079700     ELSE
079800** recopie de zone.
079900         MOVE 0 TO HS-BORDURE-PARALLELE(IDX-CLASSE)
080000     END-IF.
080100** recopie de zone.
080200     MOVE WS-NOM-PARALLELE TO WS-PARALLELE-PRECEDENT.
080300 6200-TRAITER-CELLULE-FIN.
080400     EXIT.
080500
080600** recherche de la vraie derniere position non blanche du nom de
080700** classe (X(04) cadre a gauche) avant tout decoupage - le
080800** suffixe est cette derniere position, le grade tout ce qui la
080900** precede - ticket SI-664, meme idiome que HORLEC1.
081000 6205-EXTRAIRE-PARALLELE-START.
081100** recopie de zone.
081200     MOVE 4 TO WS-LARG-NOM-CLASSE.
081300** appel de sous-routine.
081400     PERFORM 6206-RECULER-BLANC-START
081500             THRU 6206-RECULER-BLANC-FIN
081600        UNTIL (WS-LARG-NOM-CLASSE = 1)
081700           OR (WS-NOM-CLASSE-COURANT(WS-LARG-NOM-CLASSE:1)
081800               NOT = SPACE).
081900** recopie de zone.
082000     MOVE WS-NOM-CLASSE-COURANT(WS-LARG-NOM-CLASSE:1)
082100       TO WS-NOM-SUFFIXE.
082200** recopie de zone.
082300     MOVE SPACES TO WS-NOM-PARALLELE.
082400** calcul arithmetique.
082500     COMPUTE WS-LARG-PARALLELE = WS-LARG-NOM-CLASSE - 1.
082600** test de condition.
082700     IF WS-LARG-PARALLELE > 0 THEN
082800** recopie de zone.
082900         MOVE WS-NOM-CLASSE-COURANT(1:WS-LARG-PARALLELE)
083000           TO WS-NOM-PARALLELE
083100     END-IF.
083200 6205-EXTRAIRE-PARALLELE-FIN.
083300     EXIT.
083400
083500 6206-RECULER-BLANC-START.
083600** decrement de compteur.
083700     SUBTRACT 1 FROM WS-LARG-NOM-CLASSE.
083800 6206-RECULER-BLANC-FIN.
083900     EXIT.
084000
084100**-------------------------------------------------------------*
084200**    6210-DEMARQUER
084300**    isole le marqueur d'italique '!' eventuel du
084400**    texte de la cellule.
084500**-------------------------------------------------------------*
084600 6210-DEMARQUER-START.
084700** test de condition.
084800     IF WS-CEL-MARQUEUR = '!' THEN
084900** recopie de zone.
085000         MOVE 1 TO WS-CEL-ITALIQUE
085100     ELSE
085200** recopie de zone.
085300         MOVE 0 TO WS-CEL-ITALIQUE
085400     END-IF.
085500 6210-DEMARQUER-FIN.
085600     EXIT.
085700
085800**-------------------------------------------------------------*
085900**    6220-SUBSTITUER
086000**    recherche exacte du libelle de cours complet (40 car.)
086100**    dans la table de configuration - regle 4, ticket SI-668.
086200**-------------------------------------------------------------*
086300 6220-SUBSTITUER-START.
086400** recopie de zone.
086500     MOVE WS-CEL-TEXTE TO WS-CEL-LIBELLE-FINAL.
086600** positionnement d'index.
086700     SET HC-SUBST-IDX TO 1.
086800** recherche en table.
086900     SEARCH HC-SUBST-ENTREE
087000         AT END
087100             CONTINUE
087200         WHEN HC-SUBST-ALIAS(HC-SUBST-IDX) =
087300                 WS-CEL-TEXTE
087400** recopie de zone.
087500             MOVE HC-SUBST-CANON(HC-SUBST-IDX)
087600               TO WS-CEL-LIBELLE-FINAL
087700     END-SEARCH.
087800 6220-SUBSTITUER-FIN.
087900     EXIT.
088000
088100**-------------------------------------------------------------*
088200**    9800-GRILLE-VIDE
088300**    arret net, grille vide sur au moins un jour
088400**    - ticket SI-341.
088500**-------------------------------------------------------------*
088600 9800-GRILLE-VIDE-START.
088700** trace/diagnostic operateur.
088800     DISPLAY 'HORECR1 - GRILLE VIDE POUR LE JOUR ' IDX-JOUR.
088900** appel de sous-routine.
089000     PERFORM 9900-ERREUR-START THRU 9900-ERREUR-FIN.
089100 9800-GRILLE-VIDE-FIN.
089200     EXIT.
089300
089400**-------------------------------------------------------------*
089500**    9900-ERREUR
089600**    fermeture defensive des fichiers et arret anormal.
089700**-------------------------------------------------------------*
089800 9900-ERREUR-START.
089900** test de condition.
090000     IF WS-STAT-CLASSES-OK OR WS-STAT-CLASSES-FIN THEN
090100** fermeture de fichier.
090200         CLOSE F-CLASSES
090300     END-IF.
090400** test de condition.
090500     IF WS-STAT-SORTIE-OK THEN
090600** fermeture de fichier.
090700         CLOSE F-SORTIE
090800     END-IF.
090900** recopie de zone.
091000     MOVE 16 TO RETURN-CODE.
091100** fin de traitement.
091200     STOP RUN.
091300 9900-ERREUR-FIN.
091400     EXIT.
